000100*****************************************************************
000200*    COPYLIB:  JOBSTAT
000300*    IN-MEMORY JOB-STATUS RECORD -- ONE PER ITEM-UPLOAD BATCH
000400*    RUN, KEPT FOR THE LIFE OF THE JOB AND NEVER WRITTEN TO A
000500*    FILE.  JS-JOB-STEP CARRIES THE FIXED STEP VOCABULARY AS
000600*    LEVEL-88 CONDITION NAMES.  NOTE JS-JOB-STEP IS WIDER THAN
000700*    THE NOMINAL 20 BYTES -- PROCESS_ALL_OR_NOTHING AND
000800*    PROCESS_CHUNK_STARTED DO NOT FIT IN 20 AND WE ARE NOT
000900*    GOING TO TRUNCATE A STEP CODE.
001000*-----------------------------------------------------------------
001100*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL COPYLIB FOR ITEM LOAD
001200*    98/11/03  RSK  ITMUPLD-0014  WIDENED JS-JOB-STEP FOR Y2K     JOBSTAT1
001300*                   REWORK -- ALSO FIXES TRUNCATED STEP CODES     JOBSTAT1
001400*-----------------------------------------------------------------
001500 01  JOB-STATUS-REC.
001600     05  JS-JOB-ID               PIC X(08).
001700     05  JS-JOB-STEP             PIC X(23).
001800         88  JS-STEP-DB-PREFETCH        VALUE 'DB_PREFETCH'.
001900         88  JS-STEP-PREFETCH-DONE      VALUE 'PREFETCH_COMPLETE'.
002000         88  JS-STEP-ALL-OR-NOTHING     VALUE 'PROCESS_ALL_OR_NOTHING'.
002100         88  JS-STEP-CHUNK-STARTED      VALUE 'PROCESS_CHUNK_STARTED'.
002200         88  JS-STEP-PROCESSING         VALUE 'PROCESSING'.
002300         88  JS-STEP-DB-COMMIT          VALUE 'DB_COMMIT'.
002400         88  JS-STEP-DB-COMMIT-OK       VALUE 'DB_COMMIT_SUCCESS'.
002500         88  JS-STEP-DB-COMMIT-FAILED   VALUE 'DB_COMMIT_FAILED'.
002600         88  JS-STEP-FILE-WRITE-FAILED  VALUE 'FILE_WRITE_FAILED'.
002700         88  JS-STEP-JOB-COMPLETE       VALUE 'JOB_COMPLETE'.
002800         88  JS-STEP-JOB-FAILED         VALUE 'JOB_FAILED'.
002900         88  JS-STEP-NOT-FOUND          VALUE 'NOT_FOUND'.
003000     05  JS-JOB-MESSAGE           PIC X(80).
003100     05  JS-ROWS-PROCESSED        PIC 9(09).
003200     05  JS-ROWS-TOTAL            PIC 9(09).
003300     05  FILLER                   PIC X(11).
