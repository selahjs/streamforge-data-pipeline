000100*****************************************************************
000200*    COPYLIB:  JOBSUM
000300*    FINAL BATCH RESULT FOR ONE ITEM-UPLOAD RUN.  THE ERROR
000400*    CATEGORY TABLE HOLDS ONE ENTRY PER FIXED VALIDATION-FAILURE
000500*    REASON (THE RULE SET IS CLOSED -- SIX REASONS, SEE ITMUPLD
000600*    400-VALIDATE-ROW) SO A STATIC OCCURS 6 TABLE IS USED RATHER
000700*    THAN A GROWABLE LIST.
000800*-----------------------------------------------------------------
000900*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL COPYLIB FOR ITEM LOAD
001000*-----------------------------------------------------------------
001100 01  JOB-SUMMARY-REC.
001200     05  SM-ROWS-PROCESSED       PIC 9(09).
001300     05  SM-ROWS-INSERTED        PIC 9(09).
001400     05  SM-ROWS-FAILED          PIC 9(09).
001500     05  SM-ERROR-CATEGORY-TABLE OCCURS 6 TIMES
001600                                 INDEXED BY SM-IDX.
001700         10  SM-ERROR-REASON     PIC X(40).
001800         10  SM-ERROR-COUNT      PIC 9(09).
001900     05  FILLER                  PIC X(10).
002000*
002100 01  JOB-SUMMARY-PRINT-LINE REDEFINES JOB-SUMMARY-REC.
002200     05  FILLER                  PIC X(331).
