000100*****************************************************************
000200*    COPYLIB:  ITEMINP
000300*    ONE INCOMING ITEM-UPLOAD CSV ROW, BROKEN OUT BY UNSTRING
000400*    FROM THE RAW 90-BYTE INPUT LINE.  ALL FIELDS ARRIVE AS
000500*    TEXT -- QUANTITY AND EXPIRY ARE VALIDATED BEFORE ANY
000600*    NUMERIC/DATE CONVERSION IS ATTEMPTED.
000700*-----------------------------------------------------------------
000800*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL COPYLIB FOR ITEM LOAD
000900*-----------------------------------------------------------------
001000 01  WS-ITEM-INPUT-REC.
001100     05  WI-EXTERNAL-ID          PIC X(20).
001200     05  WI-ITEM-NAME            PIC X(40).
001300     05  WI-QUANTITY-TEXT        PIC X(10).
001400     05  WI-EXPIRY-TEXT          PIC X(10).
001500     05  FILLER                  PIC X(10).
001600*
001700 01  WS-ITEM-INPUT-LINE REDEFINES WS-ITEM-INPUT-REC.
001800     05  WI-RAW-LINE             PIC X(90).
