000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. ITMUPLD.
000500 AUTHOR. R. S. KAPLAN.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 04/17/92.
000800 DATE-COMPILED.
000900 SECURITY. NON-CONFIDENTIAL.
001000*
001100*****************************************************************
001200*    ITMUPLD -- NIGHTLY/ON-DEMAND ITEM UPLOAD BATCH.
001300*
001400*    READS THE ITEM-UPLOAD CSV FILE (HEADER LINE, THEN ONE DATA
001500*    ROW PER LINE -- EXTERNALID,NAME,QUANTITY,EXPIRYDATE),
001600*    VALIDATES EACH ROW, AND LOADS THE GOOD ROWS ONTO THE ITEMS
001700*    MASTER FILE.  BAD ROWS GO TO THE ITEM-UPLOAD ERROR REPORT
001800*    WITH A REASON CODE.  PROGRESS AND THE FINAL JOB SUMMARY ARE
001900*    KEPT THROUGH CALLS TO ITMSTAT.
002000*
002100*    RUN PARAMETER (WS-RUN-PARM, ACCEPTED FROM THE COMMAND LINE)
002200*    SELECTS THE COMMIT STRATEGY --
002300*        'A'  ALL-OR-NOTHING.  EVERY VALID ROW IS HELD IN STORAGE
002400*             UNTIL THE WHOLE FILE HAS BEEN READ, THEN WRITTEN TO
002500*             THE MASTER FILE AS ONE UNIT.  A WRITE FAILURE LEAVES
002600*             THE MASTER FILE UNTOUCHED.
002700*        'C'  CHUNK COMMIT.  VALID ROWS ARE WRITTEN TO THE MASTER
002800*             FILE IN BATCHES OF 1000.  A FAILURE ON ONE BATCH
002900*             DOES NOT UNDO BATCHES ALREADY WRITTEN.
003000*-----------------------------------------------------------------
003100*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL PROGRAM
003200*    92/09/03  RSK  ITMUPLD-0002  ADDED THE CHUNK-COMMIT STRATEGY
003300*                   -- WAREHOUSE WANTED LARGE FILES TO SURVIVE A
003400*                   MID-RUN ABEND WITHOUT LOSING EVERYTHING
003500*    94/01/11  RSK  ITMUPLD-0004  CORRECTED LEAP-YEAR TEST, WAS
003600*                   REJECTING 02/29 ON CENTURY YEARS DIVISIBLE BY
003700*                   400 (YEAR 2000 CAUGHT IN UNIT TEST)
003800*    95/08/02  RSK  ITMUPLD-0006  PROGRESS UPDATE EVERY 5000 ROWS
003900*                   NOW CALLS ITMSTAT INSTEAD OF JUST DISPLAY
004000*    98/11/03  RSK  ITMUPLD-0014  Y2K REWORK -- EXPIRY YEAR WAS
004100*                   BEING CARRIED AS 2 DIGITS INTERNALLY EVEN
004200*                   THOUGH THE INPUT COLUMN IS 4-DIGIT.  EXPANDED
004300*                   WS-EXP-YEAR AND IM-EXPIRY-YEAR TO PIC 9(04)
004400*                   EVERYWHERE AND RETESTED ALL CENTURY BOUNDARIES
004500*    00/03/20  TLW  ITMUPLD-0017  RAISED WS-MAX-EXTID-ROWS AND
004600*                   WS-MAX-ACCUM-ROWS -- WAREHOUSE'S UPLOAD FILES
004700*                   OUTGREW THE ORIGINAL TABLE SIZES
004800*    04/02/14  RSK  ITMUPLD-0023  ALL-OR-NOTHING COMMIT NOW STAGES
004900*                   THROUGH A WORK FILE BEFORE TOUCHING THE MASTER
005000*                   FILE -- A WRITE FAILURE PARTWAY THROUGH USED
005100*                   TO LEAVE PARTIAL ROWS ON THE MASTER FILE
005200*    05/09/19  RSK  ITMUPLD-0026  THE HEADER LINE WAS NEVER BEING
005300*                   DISCARDED -- IT FELL STRAIGHT INTO THE ROW
005400*                   PROCESSOR AND WAS REJECTED (AND COUNTED) AS A
005500*                   BAD QUANTITY ROW ON EVERY RUN.  ADDED A
005600*                   SEPARATE READ TO SKIP IT BEFORE THE PRIMING
005700*                   READ FOR THE FIRST DATA ROW
005800*-----------------------------------------------------------------
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT ITEM-CSV-IN  ASSIGN TO ITEMUPL
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WS-CSVFILE-STATUS.
007000*
007100     SELECT ITEMS-MASTER ASSIGN TO ITEMMSTR
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS WS-MASTER-STATUS.
007400*
007500     SELECT WORK-FILE    ASSIGN TO ITMWORK
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS WS-WORKFILE-STATUS.
007800*
007900     SELECT ERROR-RPT    ASSIGN TO ITEMERRS
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS WS-ERRFILE-STATUS.
008200*
008300*****************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  ITEM-CSV-IN
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  CSV-REC-FD                  PIC X(90).
009100*
009200 FD  ITEMS-MASTER
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500 01  ITEM-MASTER-REC-FD          PIC X(90).
009600*
009700 FD  WORK-FILE
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS.
010000 01  WORK-REC                    PIC X(90).
010100*
010200 FD  ERROR-RPT
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500 01  ERROR-REC-FD                PIC X(130).
010600*
010700*****************************************************************
010800 WORKING-STORAGE SECTION.
010900*****************************************************************
011000*
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  CURRENT-DATE.
011300         10  CURRENT-YEAR        PIC 9(2).
011400         10  CURRENT-MONTH       PIC 9(2).
011500         10  CURRENT-DAY         PIC 9(2).
011600     05  CURRENT-TIME.
011700         10  CURRENT-HOUR        PIC 9(2).
011800         10  CURRENT-MINUTE      PIC 9(2).
011900         10  CURRENT-SECOND      PIC 9(2).
012000         10  CURRENT-HNDSEC      PIC 9(2).
012100     05  FILLER                  PIC X(04).
012200*
012300 01  WS-CONSTANTS.
012400     05  WS-CHUNK-SIZE           PIC 9(04) COMP  VALUE 1000.
012500     05  WS-PROGRESS-INTERVAL    PIC 9(05) COMP  VALUE 5000.
012600     05  WS-MAX-EXTID-ROWS       PIC 9(04) COMP  VALUE 9000.
012700     05  WS-MAX-ACCUM-ROWS       PIC 9(04) COMP  VALUE 5000.
012800     05  FILLER                  PIC X(04).
012900*
013000 01  WS-FILE-STATUSES.
013100     05  WS-CSVFILE-STATUS       PIC X(02) VALUE SPACES.
013200     05  WS-MASTER-STATUS        PIC X(02) VALUE SPACES.
013300     05  WS-WORKFILE-STATUS      PIC X(02) VALUE SPACES.
013400     05  WS-ERRFILE-STATUS       PIC X(02) VALUE SPACES.
013500     05  FILLER                  PIC X(02).
013600*
013700 01  WS-SWITCHES.
013800     05  WS-CSV-EOF-SW           PIC X(01) VALUE 'N'.
013900         88  WS-CSV-EOF                 VALUE 'Y'.
014000     05  WS-MASTER-EOF-SW        PIC X(01) VALUE 'N'.
014100         88  WS-MASTER-EOF              VALUE 'Y'.
014200     05  WS-WORK-EOF-SW          PIC X(01) VALUE 'N'.
014300         88  WS-WORK-EOF                VALUE 'Y'.
014400     05  WS-ROW-VALID-SW         PIC X(01) VALUE 'Y'.
014500         88  WS-ROW-VALID               VALUE 'Y'.
014600         88  WS-ROW-INVALID             VALUE 'N'.
014700     05  WS-EXTID-FOUND-SW       PIC X(01) VALUE 'N'.
014800         88  WS-EXTID-FOUND             VALUE 'Y'.
014900     05  WS-DATE-VALID-SW        PIC X(01) VALUE 'Y'.
015000         88  WS-DATE-OK                 VALUE 'Y'.
015100     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
015200         88  WS-LEAP-YEAR               VALUE 'Y'.
015300     05  WS-COMMIT-FAILED-SW     PIC X(01) VALUE 'N'.
015400         88  WS-COMMIT-FAILED           VALUE 'Y'.
015500     05  WS-JOB-FAILED-SW        PIC X(01) VALUE 'N'.
015600         88  WS-JOB-FAILED              VALUE 'Y'.
015700     05  FILLER                  PIC X(02).
015800*
015900 01  WS-RUN-PARM-FIELDS.
016000     05  WS-RUN-PARM             PIC X(01) VALUE 'A'.
016100         88  WS-PARM-ALL-OR-NOTHING     VALUE 'A'.
016200         88  WS-PARM-CHUNK-COMMIT       VALUE 'C'.
016300     05  FILLER                  PIC X(07).
016400*
016500 01  WS-RUN-PARM-ALPHA REDEFINES WS-RUN-PARM-FIELDS.
016600     05  WS-RUN-PARM-DUMP        PIC X(08).
016700*
016800 01  WS-DAYS-IN-MONTH-VALUES.
016900     05  FILLER                  PIC 9(02) VALUE 31.
017000     05  FILLER                  PIC 9(02) VALUE 28.
017100     05  FILLER                  PIC 9(02) VALUE 31.
017200     05  FILLER                  PIC 9(02) VALUE 30.
017300     05  FILLER                  PIC 9(02) VALUE 31.
017400     05  FILLER                  PIC 9(02) VALUE 30.
017500     05  FILLER                  PIC 9(02) VALUE 31.
017600     05  FILLER                  PIC 9(02) VALUE 31.
017700     05  FILLER                  PIC 9(02) VALUE 30.
017800     05  FILLER                  PIC 9(02) VALUE 31.
017900     05  FILLER                  PIC 9(02) VALUE 30.
018000     05  FILLER                  PIC 9(02) VALUE 31.
018100*
018200 01  WS-DAYS-IN-MONTH-TAB REDEFINES WS-DAYS-IN-MONTH-VALUES.
018300     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES
018400                                  INDEXED BY WS-MONTH-IDX.
018500*
018600 01  WS-EXTID-TABLE-CTL.
018700     05  WS-EXTID-TABLE          PIC X(20) OCCURS 9000 TIMES
018800                                  INDEXED BY WS-EXTID-TIDX.
018900     05  FILLER                  PIC X(04).
019000*
019100 01  WS-ACCUM-TABLE-CTL.
019200     05  WS-ACCUM-TABLE          PIC X(90) OCCURS 5000 TIMES
019300                                  INDEXED BY WS-ACCUM-TIDX.
019400     05  FILLER                  PIC X(04).
019500*
019600 01  WS-COUNTERS.
019700     05  WS-ACCUM-COUNT          PIC 9(04) COMP  VALUE 0.
019800     05  WS-EXTID-COUNT          PIC 9(04) COMP  VALUE 0.
019900     05  WS-EXTID-IDX            PIC 9(04) COMP  VALUE 0.
020000     05  WS-ACCUM-IDX            PIC 9(04) COMP  VALUE 0.
020100     05  FILLER                  PIC X(04).
020200*
020300 77  WS-ROWS-PROCESSED           PIC 9(09) COMP  VALUE 0.
020400 77  WS-ROWS-INSERTED            PIC 9(09) COMP  VALUE 0.
020500 77  WS-ROWS-FAILED              PIC 9(09) COMP  VALUE 0.
020600 77  WS-MAX-ITEM-ID-SEEN         PIC 9(09) COMP  VALUE 0.
020700 77  WS-CSV-PTR                  PIC 9(03) COMP  VALUE 1.
020800 77  WS-CSV-FIELD-COUNT          PIC 9(02) COMP  VALUE 0.
020900 77  WS-QTY-LEN                  PIC 9(02) COMP  VALUE 0.
021000 77  WI-QUANTITY-NUM             PIC 9(04) VALUE 0.
021100 77  WS-EXP-YEAR                 PIC 9(04) VALUE 0.
021200 77  WS-EXP-MONTH                PIC 9(02) VALUE 0.
021300 77  WS-EXP-DAY                  PIC 9(02) VALUE 0.
021400 77  WS-MAX-DAY                  PIC 9(02) VALUE 0.
021500 77  WS-DIV-RESULT               PIC 9(04) COMP  VALUE 0.
021600 77  WS-DIV-REM-4                PIC 9(04) COMP  VALUE 0.
021700 77  WS-DIV-REM-100              PIC 9(04) COMP  VALUE 0.
021800 77  WS-DIV-REM-400              PIC 9(04) COMP  VALUE 0.
021900 77  WS-CSV-RAW-LINE             PIC X(90) VALUE SPACES.
022000*
022100 01  WS-ERROR-REASON-WORK        PIC X(40) VALUE SPACES.
022200*
022300 01  WS-REASON-COUNTERS.
022400     05  WS-CNT-TOO-FEW-COLS     PIC 9(09) COMP  VALUE 0.
022500     05  WS-CNT-EXTID-EMPTY      PIC 9(09) COMP  VALUE 0.
022600     05  WS-CNT-NAME-EMPTY       PIC 9(09) COMP  VALUE 0.
022700     05  WS-CNT-DUP-EXTID        PIC 9(09) COMP  VALUE 0.
022800     05  WS-CNT-QTY-INVALID      PIC 9(09) COMP  VALUE 0.
022900     05  WS-CNT-DATE-INVALID     PIC 9(09) COMP  VALUE 0.
023000     05  FILLER                  PIC X(06).
023100*
023200 01  WS-ITMSTAT-LINKAGE.
023300     05  WS-ITMSTAT-REQUEST      PIC X(04) VALUE SPACES.
023400     05  WS-ITMSTAT-JOBID        PIC X(08) VALUE SPACES.
023500     05  FILLER                  PIC X(04).
023600*
023700 COPY ITEMINP.
023800*
023900 COPY ITEMMSTR.
024000*
024100 COPY ITEMERR.
024200*
024300 COPY JOBSTAT.
024400*
024500 COPY JOBSUM.
024600*
024700*****************************************************************
024800 PROCEDURE DIVISION.
024900*****************************************************************
025000*
025100 000-MAIN.
025200     ACCEPT CURRENT-DATE FROM DATE.
025300     ACCEPT CURRENT-TIME FROM TIME.
025400     ACCEPT WS-RUN-PARM  FROM COMMAND-LINE.
025500     MOVE CURRENT-MONTH  TO WS-ITMSTAT-JOBID (1:2).
025600     MOVE CURRENT-DAY    TO WS-ITMSTAT-JOBID (3:2).
025700     MOVE CURRENT-HOUR   TO WS-ITMSTAT-JOBID (5:2).
025800     MOVE CURRENT-MINUTE TO WS-ITMSTAT-JOBID (7:2).
025900     DISPLAY 'ITMUPLD STARTED ' CURRENT-MONTH '/' CURRENT-DAY
026000             '/' CURRENT-YEAR '  JOB ID ' WS-ITMSTAT-JOBID.
026100     IF NOT WS-PARM-ALL-OR-NOTHING AND NOT WS-PARM-CHUNK-COMMIT
026200         DISPLAY 'ITMUPLD - INVALID RUN PARM, DEFAULTING TO A'
026300         MOVE 'A' TO WS-RUN-PARM
026400     END-IF.
026500*
026600     PERFORM 200-PREFETCH-EXTERNAL-IDS THRU 200-EXIT.
026700     PERFORM 300-PROCESS-INPUT-FILE THRU 300-EXIT.
026800     PERFORM 800-FINISH-JOB THRU 800-EXIT.
026900*
027000     DISPLAY 'ITMUPLD ENDED, ROWS PROCESSED = ' WS-ROWS-PROCESSED.
027100     GOBACK.
027200*
027300 200-PREFETCH-EXTERNAL-IDS.
027400     MOVE 'UPDT'             TO WS-ITMSTAT-REQUEST.
027500     SET JS-STEP-DB-PREFETCH TO TRUE.
027600     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
027700*
027800     OPEN INPUT ITEMS-MASTER.
027900     IF WS-MASTER-STATUS = '35'
028000         DISPLAY 'ITMUPLD - NO EXISTING ITEMS MASTER, STARTING'
028100                 ' FROM AN EMPTY FILE'
028200         MOVE 'Y' TO WS-MASTER-EOF-SW
028300     ELSE
028400         IF WS-MASTER-STATUS NOT = '00'
028500             DISPLAY 'ITMUPLD - ERROR OPENING ITEMS MASTER FOR'
028600                     ' PREFETCH, RC: ' WS-MASTER-STATUS
028700             MOVE 'Y' TO WS-MASTER-EOF-SW
028800         ELSE
028900             PERFORM 210-READ-ITEMS-MASTER THRU 210-EXIT
029000                 UNTIL WS-MASTER-EOF
029100         END-IF
029200         CLOSE ITEMS-MASTER
029300     END-IF.
029400*
029500     MOVE 'UPDT'                TO WS-ITMSTAT-REQUEST.
029600     SET JS-STEP-PREFETCH-DONE  TO TRUE.
029700     MOVE WS-EXTID-COUNT        TO JS-ROWS-PROCESSED.
029800     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
029900 200-EXIT.
030000     EXIT.
030100*
030200 210-READ-ITEMS-MASTER.
030300     READ ITEMS-MASTER INTO ITEM-MASTER-REC
030400         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
030500     IF NOT WS-MASTER-EOF
030600         ADD 1 TO WS-EXTID-COUNT
030700         IF WS-EXTID-COUNT > WS-MAX-EXTID-ROWS
030800             PERFORM 990-TABLE-OVERFLOW-ABEND THRU 990-EXIT
030900         END-IF
031000         SET WS-EXTID-TIDX TO WS-EXTID-COUNT
031100         MOVE IM-EXTERNAL-ID TO WS-EXTID-TABLE (WS-EXTID-TIDX)
031200         IF IM-ITEM-ID > WS-MAX-ITEM-ID-SEEN
031300             MOVE IM-ITEM-ID TO WS-MAX-ITEM-ID-SEEN
031400         END-IF
031500     END-IF.
031600 210-EXIT.
031700     EXIT.
031800*
031900 300-PROCESS-INPUT-FILE.
032000     OPEN INPUT ITEM-CSV-IN.
032100     OPEN OUTPUT ERROR-RPT.
032200     IF WS-PARM-CHUNK-COMMIT
032300         OPEN EXTEND ITEMS-MASTER
032400     END-IF.
032500*
032600     MOVE 'UPDT'                  TO WS-ITMSTAT-REQUEST.
032700     IF WS-PARM-ALL-OR-NOTHING
032800         SET JS-STEP-ALL-OR-NOTHING TO TRUE
032900     ELSE
033000         SET JS-STEP-CHUNK-STARTED  TO TRUE
033100     END-IF.
033200     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
033300*
033400     PERFORM 302-SKIP-HEADER-LINE THRU 302-EXIT.
033500     PERFORM 310-READ-CSV-ROW THRU 310-EXIT.
033600     PERFORM 305-PROCESS-ONE-ROW THRU 305-EXIT
033700         UNTIL WS-CSV-EOF.
033800*
033900     IF WS-PARM-ALL-OR-NOTHING
034000         PERFORM 700-COMMIT-ALL-OR-NOTHING THRU 700-EXIT
034100     ELSE
034200         IF WS-ACCUM-COUNT > 0
034300             PERFORM 710-COMMIT-CHUNK THRU 710-EXIT
034400         END-IF
034500         CLOSE ITEMS-MASTER
034600     END-IF.
034700*
034800     CLOSE ITEM-CSV-IN.
034900     CLOSE ERROR-RPT.
035000 300-EXIT.
035100     EXIT.
035200*
035300*    THE FIRST PHYSICAL LINE OF THE UPLOAD FILE IS THE COLUMN
035400*    HEADING ROW (EXTERNALID,NAME,QUANTITY,EXPIRYDATE) -- IT
035500*    CARRIES NO ITEM DATA AND IS DISCARDED HERE, BEFORE THE
035600*    PRIMING READ FOR THE FIRST DATA ROW IS EVER ATTEMPTED.
035700 302-SKIP-HEADER-LINE.
035800     READ ITEM-CSV-IN INTO WS-CSV-RAW-LINE
035900         AT END MOVE 'Y' TO WS-CSV-EOF-SW.
036000     EVALUATE WS-CSVFILE-STATUS
036100         WHEN '00'
036200             CONTINUE
036300         WHEN '10'
036400             MOVE 'Y' TO WS-CSV-EOF-SW
036500         WHEN OTHER
036600             DISPLAY 'ITMUPLD - CSV READ ERROR, STATUS '
036700                     WS-CSVFILE-STATUS
036800             MOVE 'Y' TO WS-CSV-EOF-SW
036900             MOVE 'Y' TO WS-JOB-FAILED-SW
037000     END-EVALUATE.
037100 302-EXIT.
037200     EXIT.
037300*
037400 305-PROCESS-ONE-ROW.
037500     ADD 1 TO WS-ROWS-PROCESSED.
037600     PERFORM 400-VALIDATE-ROW THRU 400-EXIT.
037700     IF WS-ROW-VALID
037800         PERFORM 500-CONVERT-ROW-TO-ITEM THRU 500-EXIT
037900         PERFORM 520-ADD-ROW-TO-BATCH THRU 520-EXIT
038000     ELSE
038100         ADD 1 TO WS-ROWS-FAILED
038200         PERFORM 610-TALLY-ERROR-REASON THRU 610-EXIT
038300         PERFORM 600-WRITE-ERROR-RECORD THRU 600-EXIT
038400     END-IF.
038500     PERFORM 330-CHECK-PROGRESS-UPDATE THRU 330-EXIT.
038600     PERFORM 310-READ-CSV-ROW THRU 310-EXIT.
038700 305-EXIT.
038800     EXIT.
038900*
039000 310-READ-CSV-ROW.
039100     READ ITEM-CSV-IN INTO WS-CSV-RAW-LINE
039200         AT END MOVE 'Y' TO WS-CSV-EOF-SW.
039300     EVALUATE WS-CSVFILE-STATUS
039400         WHEN '00'
039500             CONTINUE
039600         WHEN '10'
039700             MOVE 'Y' TO WS-CSV-EOF-SW
039800         WHEN OTHER
039900             DISPLAY 'ITMUPLD - CSV READ ERROR, STATUS '
040000                     WS-CSVFILE-STATUS
040100             MOVE 'Y' TO WS-CSV-EOF-SW
040200             MOVE 'Y' TO WS-JOB-FAILED-SW
040300     END-EVALUATE.
040400     IF NOT WS-CSV-EOF
040500         MOVE SPACES  TO WS-ITEM-INPUT-REC
040600         MOVE 1       TO WS-CSV-PTR
040700         MOVE 0       TO WS-CSV-FIELD-COUNT
040800         UNSTRING WS-CSV-RAW-LINE DELIMITED BY ','
040900             INTO WI-EXTERNAL-ID, WI-ITEM-NAME,
041000                  WI-QUANTITY-TEXT, WI-EXPIRY-TEXT
041100             WITH POINTER WS-CSV-PTR
041200             TALLYING IN WS-CSV-FIELD-COUNT
041300         END-UNSTRING
041400     END-IF.
041500 310-EXIT.
041600     EXIT.
041700*
041800 320-EMIT-PROGRESS-UPDATE.
041900     MOVE 'UPDT'                TO WS-ITMSTAT-REQUEST.
042000     SET JS-STEP-PROCESSING     TO TRUE.
042100     MOVE WS-ROWS-PROCESSED     TO JS-ROWS-PROCESSED.
042200     MOVE ZEROES                TO JS-ROWS-TOTAL.
042300     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
042400 320-EXIT.
042500     EXIT.
042600*
042700 330-CHECK-PROGRESS-UPDATE.
042800     DIVIDE WS-ROWS-PROCESSED BY WS-PROGRESS-INTERVAL
042900         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REM-4.
043000     IF WS-DIV-REM-4 = 0
043100         PERFORM 320-EMIT-PROGRESS-UPDATE THRU 320-EXIT
043200     END-IF.
043300 330-EXIT.
043400     EXIT.
043500*
043600 400-VALIDATE-ROW.
043700     MOVE SPACES TO WS-ERROR-REASON-WORK.
043800     MOVE 'Y'    TO WS-ROW-VALID-SW.
043900     PERFORM 410-CHECK-COLUMN-COUNT THRU 410-EXIT.
044000     IF WS-ROW-VALID
044100         PERFORM 420-CHECK-EXTERNAL-ID THRU 420-EXIT
044200     END-IF.
044300     IF WS-ROW-VALID
044400         PERFORM 430-CHECK-ITEM-NAME THRU 430-EXIT
044500     END-IF.
044600     IF WS-ROW-VALID
044700         PERFORM 440-CHECK-UNIQUENESS THRU 440-EXIT
044800     END-IF.
044900     IF WS-ROW-VALID
045000         PERFORM 450-CHECK-QUANTITY THRU 450-EXIT
045100     END-IF.
045200     IF WS-ROW-VALID
045300         PERFORM 460-CHECK-EXPIRY-DATE THRU 460-EXIT
045400     END-IF.
045500 400-EXIT.
045600     EXIT.
045700*
045800 410-CHECK-COLUMN-COUNT.
045900     IF WS-CSV-FIELD-COUNT < 4
046000         MOVE 'N' TO WS-ROW-VALID-SW
046100         MOVE 'too few columns' TO WS-ERROR-REASON-WORK
046200     END-IF.
046300 410-EXIT.
046400     EXIT.
046500*
046600 420-CHECK-EXTERNAL-ID.
046700     IF WI-EXTERNAL-ID = SPACES
046800         MOVE 'N' TO WS-ROW-VALID-SW
046900         MOVE 'externalId empty' TO WS-ERROR-REASON-WORK
047000     END-IF.
047100 420-EXIT.
047200     EXIT.
047300*
047400 430-CHECK-ITEM-NAME.
047500     IF WI-ITEM-NAME = SPACES
047600         MOVE 'N' TO WS-ROW-VALID-SW
047700         MOVE 'name empty' TO WS-ERROR-REASON-WORK
047800     END-IF.
047900 430-EXIT.
048000     EXIT.
048100*
048200 440-CHECK-UNIQUENESS.
048300     PERFORM 445-SEARCH-EXTID-TABLE THRU 445-EXIT.
048400     IF WS-EXTID-FOUND
048500         MOVE 'N' TO WS-ROW-VALID-SW
048600         MOVE 'duplicate externalId' TO WS-ERROR-REASON-WORK
048700     ELSE
048800         PERFORM 446-ADD-EXTID-TO-TABLE THRU 446-EXIT
048900     END-IF.
049000 440-EXIT.
049100     EXIT.
049200*
049300 445-SEARCH-EXTID-TABLE.
049400     MOVE 'N' TO WS-EXTID-FOUND-SW.
049500     SET WS-EXTID-TIDX TO 1.
049600     SEARCH WS-EXTID-TABLE
049700         AT END
049800             MOVE 'N' TO WS-EXTID-FOUND-SW
049900         WHEN WS-EXTID-TABLE (WS-EXTID-TIDX) = WI-EXTERNAL-ID
050000             MOVE 'Y' TO WS-EXTID-FOUND-SW
050100     END-SEARCH.
050200 445-EXIT.
050300     EXIT.
050400*
050500 446-ADD-EXTID-TO-TABLE.
050600     ADD 1 TO WS-EXTID-COUNT.
050700     IF WS-EXTID-COUNT > WS-MAX-EXTID-ROWS
050800         PERFORM 990-TABLE-OVERFLOW-ABEND THRU 990-EXIT
050900     END-IF.
051000     SET WS-EXTID-TIDX TO WS-EXTID-COUNT.
051100     MOVE WI-EXTERNAL-ID TO WS-EXTID-TABLE (WS-EXTID-TIDX).
051200 446-EXIT.
051300     EXIT.
051400*
051500 450-CHECK-QUANTITY.
051600     MOVE 0 TO WS-QTY-LEN.
051700     INSPECT WI-QUANTITY-TEXT TALLYING WS-QTY-LEN
051800         FOR CHARACTERS BEFORE INITIAL SPACE.
051900     IF WS-QTY-LEN = 0 OR WS-QTY-LEN > 4
052000         MOVE 'N' TO WS-ROW-VALID-SW
052100         MOVE 'quantity invalid' TO WS-ERROR-REASON-WORK
052200     ELSE
052300         IF WI-QUANTITY-TEXT (1:WS-QTY-LEN) NOT NUMERIC
052400             MOVE 'N' TO WS-ROW-VALID-SW
052500             MOVE 'quantity invalid' TO WS-ERROR-REASON-WORK
052600         ELSE
052700             MOVE WI-QUANTITY-TEXT (1:WS-QTY-LEN) TO WI-QUANTITY-NUM
052800         END-IF
052900     END-IF.
053000 450-EXIT.
053100     EXIT.
053200*
053300 460-CHECK-EXPIRY-DATE.
053400     IF WI-EXPIRY-TEXT (5:1) NOT = '-' OR
053500        WI-EXPIRY-TEXT (8:1) NOT = '-'
053600         MOVE 'N' TO WS-ROW-VALID-SW
053700         MOVE 'expiryDate invalid (expected yyyy-MM-dd)'
053800             TO WS-ERROR-REASON-WORK
053900     ELSE
054000         IF WI-EXPIRY-TEXT (1:4) NOT NUMERIC OR
054100            WI-EXPIRY-TEXT (6:2) NOT NUMERIC OR
054200            WI-EXPIRY-TEXT (9:2) NOT NUMERIC
054300             MOVE 'N' TO WS-ROW-VALID-SW
054400             MOVE 'expiryDate invalid (expected yyyy-MM-dd)'
054500                 TO WS-ERROR-REASON-WORK
054600         ELSE
054700             MOVE WI-EXPIRY-TEXT (1:4) TO WS-EXP-YEAR
054800             MOVE WI-EXPIRY-TEXT (6:2) TO WS-EXP-MONTH
054900             MOVE WI-EXPIRY-TEXT (9:2) TO WS-EXP-DAY
055000             PERFORM 465-CHECK-CALENDAR-DATE THRU 465-EXIT
055100             IF NOT WS-DATE-OK
055200                 MOVE 'N' TO WS-ROW-VALID-SW
055300                 MOVE 'expiryDate invalid (expected yyyy-MM-dd)'
055400                     TO WS-ERROR-REASON-WORK
055500             END-IF
055600         END-IF
055700     END-IF.
055800 460-EXIT.
055900     EXIT.
056000*
056100 465-CHECK-CALENDAR-DATE.
056200     MOVE 'Y' TO WS-DATE-VALID-SW.
056300     IF WS-EXP-MONTH < 1 OR WS-EXP-MONTH > 12
056400         MOVE 'N' TO WS-DATE-VALID-SW
056500     ELSE
056600         SET WS-MONTH-IDX TO WS-EXP-MONTH.
056700         MOVE WS-DAYS-IN-MONTH (WS-MONTH-IDX) TO WS-MAX-DAY.
056800         PERFORM 466-ADJUST-FEBRUARY THRU 466-EXIT.
056900         IF WS-EXP-DAY < 1 OR WS-EXP-DAY > WS-MAX-DAY
057000             MOVE 'N' TO WS-DATE-VALID-SW
057100         END-IF
057200     END-IF.
057300 465-EXIT.
057400     EXIT.
057500*
057600 466-ADJUST-FEBRUARY.
057700     IF WS-EXP-MONTH = 2
057800         PERFORM 467-CHECK-LEAP-YEAR THRU 467-EXIT
057900         IF WS-LEAP-YEAR
058000             ADD 1 TO WS-MAX-DAY
058100         END-IF
058200     END-IF.
058300 466-EXIT.
058400     EXIT.
058500*
058600 467-CHECK-LEAP-YEAR.
058700     MOVE 'N' TO WS-LEAP-YEAR-SW.
058800     DIVIDE WS-EXP-YEAR BY 4 GIVING WS-DIV-RESULT
058900         REMAINDER WS-DIV-REM-4.
059000     IF WS-DIV-REM-4 = 0
059100         DIVIDE WS-EXP-YEAR BY 100 GIVING WS-DIV-RESULT
059200             REMAINDER WS-DIV-REM-100
059300         IF WS-DIV-REM-100 NOT = 0
059400             MOVE 'Y' TO WS-LEAP-YEAR-SW
059500         ELSE
059600             DIVIDE WS-EXP-YEAR BY 400 GIVING WS-DIV-RESULT
059700                 REMAINDER WS-DIV-REM-400
059800             IF WS-DIV-REM-400 = 0
059900                 MOVE 'Y' TO WS-LEAP-YEAR-SW
060000             END-IF
060100         END-IF
060200     END-IF.
060300 467-EXIT.
060400     EXIT.
060500*
060600 500-CONVERT-ROW-TO-ITEM.
060700     MOVE SPACES           TO ITEM-MASTER-REC.
060800     ADD 1 TO WS-MAX-ITEM-ID-SEEN.
060900     MOVE WS-MAX-ITEM-ID-SEEN TO IM-ITEM-ID.
061000     MOVE WI-EXTERNAL-ID    TO IM-EXTERNAL-ID.
061100     MOVE WI-ITEM-NAME      TO IM-ITEM-NAME.
061200     MOVE WI-QUANTITY-NUM   TO IM-QUANTITY.
061300     MOVE WS-EXP-YEAR       TO IM-EXPIRY-YEAR.
061400     MOVE WS-EXP-MONTH      TO IM-EXPIRY-MONTH.
061500     MOVE WS-EXP-DAY        TO IM-EXPIRY-DAY.
061600 500-EXIT.
061700     EXIT.
061800*
061900 520-ADD-ROW-TO-BATCH.
062000     ADD 1 TO WS-ACCUM-COUNT.
062100     IF WS-ACCUM-COUNT > WS-MAX-ACCUM-ROWS
062200         PERFORM 990-TABLE-OVERFLOW-ABEND THRU 990-EXIT
062300     END-IF.
062400     SET WS-ACCUM-TIDX TO WS-ACCUM-COUNT.
062500     MOVE ITEM-MASTER-REC TO WS-ACCUM-TABLE (WS-ACCUM-TIDX).
062600     IF WS-PARM-CHUNK-COMMIT AND WS-ACCUM-COUNT = WS-CHUNK-SIZE
062700         PERFORM 710-COMMIT-CHUNK THRU 710-EXIT
062800     END-IF.
062900 520-EXIT.
063000     EXIT.
063100*
063200 600-WRITE-ERROR-RECORD.
063300     MOVE SPACES              TO ITEM-ERROR-REC.
063400     MOVE WI-EXTERNAL-ID      TO ER-RAW-EXTERNAL-ID.
063500     MOVE WI-ITEM-NAME        TO ER-RAW-ITEM-NAME.
063600     MOVE WI-QUANTITY-TEXT    TO ER-RAW-QUANTITY.
063700     MOVE WI-EXPIRY-TEXT      TO ER-RAW-EXPIRY.
063800     MOVE WS-ERROR-REASON-WORK TO ER-ERROR-REASON.
063900     INSPECT ER-RAW-EXTERNAL-ID REPLACING ALL ',' BY SPACE.
064000     INSPECT ER-RAW-ITEM-NAME   REPLACING ALL ',' BY SPACE.
064100     INSPECT ER-RAW-QUANTITY    REPLACING ALL ',' BY SPACE.
064200     INSPECT ER-RAW-EXPIRY      REPLACING ALL ',' BY SPACE.
064300     WRITE ERROR-REC-FD FROM ITEM-ERROR-REC.
064400     IF WS-ERRFILE-STATUS NOT = '00'
064500         DISPLAY 'ITMUPLD - ERROR REPORT WRITE FAILED, STATUS '
064600                 WS-ERRFILE-STATUS
064700     END-IF.
064800 600-EXIT.
064900     EXIT.
065000*
065100 610-TALLY-ERROR-REASON.
065200     EVALUATE WS-ERROR-REASON-WORK
065300         WHEN 'too few columns'
065400             ADD 1 TO WS-CNT-TOO-FEW-COLS
065500         WHEN 'externalId empty'
065600             ADD 1 TO WS-CNT-EXTID-EMPTY
065700         WHEN 'name empty'
065800             ADD 1 TO WS-CNT-NAME-EMPTY
065900         WHEN 'duplicate externalId'
066000             ADD 1 TO WS-CNT-DUP-EXTID
066100         WHEN 'quantity invalid'
066200             ADD 1 TO WS-CNT-QTY-INVALID
066300         WHEN OTHER
066400             ADD 1 TO WS-CNT-DATE-INVALID
066500     END-EVALUATE.
066600 610-EXIT.
066700     EXIT.
066800*
066900 700-COMMIT-ALL-OR-NOTHING.
067000     MOVE 'UPDT'          TO WS-ITMSTAT-REQUEST.
067100     SET JS-STEP-DB-COMMIT TO TRUE.
067200     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
067300*
067400     MOVE 'N' TO WS-COMMIT-FAILED-SW.
067500     OPEN OUTPUT WORK-FILE.
067600     PERFORM 705-WRITE-ACCUM-BATCH THRU 705-EXIT
067700         VARYING WS-ACCUM-IDX FROM 1 BY 1
067800             UNTIL WS-ACCUM-IDX > WS-ACCUM-COUNT
067900                OR WS-COMMIT-FAILED.
068000     CLOSE WORK-FILE.
068100*
068200     IF WS-COMMIT-FAILED
068300         SET JS-STEP-DB-COMMIT-FAILED TO TRUE
068400         MOVE 'Y' TO WS-JOB-FAILED-SW
068500         MOVE 'UPDT' TO WS-ITMSTAT-REQUEST
068600         PERFORM 850-CALL-ITMSTAT THRU 850-EXIT
068700     ELSE
068800         OPEN EXTEND ITEMS-MASTER.
068900         OPEN INPUT  WORK-FILE.
069000         PERFORM 706-COPY-WORK-TO-MASTER THRU 706-EXIT
069100             UNTIL WS-WORK-EOF.
069200         CLOSE ITEMS-MASTER.
069300         CLOSE WORK-FILE.
069400         ADD WS-ACCUM-COUNT TO WS-ROWS-INSERTED.
069500         SET JS-STEP-DB-COMMIT-OK TO TRUE.
069600         MOVE 'UPDT' TO WS-ITMSTAT-REQUEST.
069700         PERFORM 850-CALL-ITMSTAT THRU 850-EXIT
069800     END-IF.
069900 700-EXIT.
070000     EXIT.
070100*
070200 705-WRITE-ACCUM-BATCH.
070300     MOVE WS-ACCUM-TABLE (WS-ACCUM-IDX) TO WORK-REC.
070400     WRITE WORK-REC.
070500     IF WS-WORKFILE-STATUS NOT = '00'
070600         DISPLAY 'ITMUPLD - WORK FILE WRITE FAILED, STATUS '
070700                 WS-WORKFILE-STATUS
070800         MOVE 'Y' TO WS-COMMIT-FAILED-SW
070900     END-IF.
071000 705-EXIT.
071100     EXIT.
071200*
071300 706-COPY-WORK-TO-MASTER.
071400     READ WORK-FILE
071500         AT END MOVE 'Y' TO WS-WORK-EOF-SW.
071600     IF NOT WS-WORK-EOF
071700         WRITE ITEM-MASTER-REC-FD FROM WORK-REC
071800         IF WS-MASTER-STATUS NOT = '00'
071900             DISPLAY 'ITMUPLD - MASTER FILE WRITE FAILED, STATUS '
072000                     WS-MASTER-STATUS
072100         END-IF
072200     END-IF.
072300 706-EXIT.
072400     EXIT.
072500*
072600 710-COMMIT-CHUNK.
072700     MOVE 'UPDT'             TO WS-ITMSTAT-REQUEST.
072800     SET JS-STEP-DB-COMMIT   TO TRUE.
072900     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
073000*
073100     PERFORM 715-WRITE-ONE-CHUNK-ROW THRU 715-EXIT
073200         VARYING WS-ACCUM-IDX FROM 1 BY 1
073300             UNTIL WS-ACCUM-IDX > WS-ACCUM-COUNT.
073400     ADD WS-ACCUM-COUNT TO WS-ROWS-INSERTED.
073500     MOVE 0 TO WS-ACCUM-COUNT.
073600*
073700     SET JS-STEP-DB-COMMIT-OK TO TRUE.
073800     MOVE 'UPDT' TO WS-ITMSTAT-REQUEST.
073900     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
074000 710-EXIT.
074100     EXIT.
074200*
074300 715-WRITE-ONE-CHUNK-ROW.
074400     MOVE WS-ACCUM-TABLE (WS-ACCUM-IDX) TO ITEM-MASTER-REC-FD.
074500     WRITE ITEM-MASTER-REC-FD.
074600     IF WS-MASTER-STATUS NOT = '00'
074700         DISPLAY 'ITMUPLD - MASTER FILE WRITE FAILED, STATUS '
074800                 WS-MASTER-STATUS
074900         SET JS-STEP-FILE-WRITE-FAILED TO TRUE
075000         MOVE 'Y' TO WS-JOB-FAILED-SW
075100     END-IF.
075200 715-EXIT.
075300     EXIT.
075400*
075500 800-FINISH-JOB.
075600     MOVE SPACES              TO JOB-SUMMARY-REC.
075700     MOVE WS-ROWS-PROCESSED   TO SM-ROWS-PROCESSED.
075800     MOVE WS-ROWS-INSERTED    TO SM-ROWS-INSERTED.
075900     MOVE WS-ROWS-FAILED      TO SM-ROWS-FAILED.
076000     MOVE 'too few columns'          TO SM-ERROR-REASON (1).
076100     MOVE WS-CNT-TOO-FEW-COLS        TO SM-ERROR-COUNT  (1).
076200     MOVE 'externalId empty'         TO SM-ERROR-REASON (2).
076300     MOVE WS-CNT-EXTID-EMPTY         TO SM-ERROR-COUNT  (2).
076400     MOVE 'name empty'               TO SM-ERROR-REASON (3).
076500     MOVE WS-CNT-NAME-EMPTY          TO SM-ERROR-COUNT  (3).
076600     MOVE 'duplicate externalId'     TO SM-ERROR-REASON (4).
076700     MOVE WS-CNT-DUP-EXTID           TO SM-ERROR-COUNT  (4).
076800     MOVE 'quantity invalid'         TO SM-ERROR-REASON (5).
076900     MOVE WS-CNT-QTY-INVALID         TO SM-ERROR-COUNT  (5).
077000     MOVE 'expiryDate invalid (expected yyyy-MM-dd)'
077100                                      TO SM-ERROR-REASON (6).
077200     MOVE WS-CNT-DATE-INVALID        TO SM-ERROR-COUNT  (6).
077300*
077400     MOVE 'SSET' TO WS-ITMSTAT-REQUEST.
077500     CALL 'ITMSTAT' USING WS-ITMSTAT-REQUEST, WS-ITMSTAT-JOBID,
077600                           JOB-STATUS-REC, JOB-SUMMARY-REC.
077700*
077800     MOVE 'UPDT' TO WS-ITMSTAT-REQUEST.
077900     IF WS-JOB-FAILED
078000         SET JS-STEP-JOB-FAILED TO TRUE
078100         MOVE 'ITEM UPLOAD RUN FAILED, SEE CONSOLE LOG'
078200             TO JS-JOB-MESSAGE
078300     ELSE
078400         SET JS-STEP-JOB-COMPLETE TO TRUE
078500         MOVE 'ITEM UPLOAD RUN COMPLETED NORMALLY'
078600             TO JS-JOB-MESSAGE
078700     END-IF.
078800     MOVE WS-ROWS-PROCESSED TO JS-ROWS-PROCESSED.
078900     MOVE WS-ROWS-PROCESSED TO JS-ROWS-TOTAL.
079000     PERFORM 850-CALL-ITMSTAT THRU 850-EXIT.
079100*
079200     MOVE 'SUMM' TO WS-ITMSTAT-REQUEST.
079300     CALL 'ITMSTAT' USING WS-ITMSTAT-REQUEST, WS-ITMSTAT-JOBID,
079400                           JOB-STATUS-REC, JOB-SUMMARY-REC.
079500     DISPLAY 'ITEM UPLOAD SUMMARY -- JOB ' WS-ITMSTAT-JOBID.
079600     DISPLAY '  ROWS PROCESSED . . . ' SM-ROWS-PROCESSED.
079700     DISPLAY '  ROWS INSERTED  . . . ' SM-ROWS-INSERTED.
079800     DISPLAY '  ROWS FAILED . . . . . ' SM-ROWS-FAILED.
079900     PERFORM 805-DISPLAY-REASON THRU 805-EXIT
080000         VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > 6.
080100 800-EXIT.
080200     EXIT.
080300*
080400 805-DISPLAY-REASON.
080500     IF SM-ERROR-COUNT (SM-IDX) > 0
080600         DISPLAY '  ' SM-ERROR-REASON (SM-IDX) ' . . . '
080700                 SM-ERROR-COUNT (SM-IDX)
080800     END-IF.
080900 805-EXIT.
081000     EXIT.
081100*
081200 850-CALL-ITMSTAT.
081300     CALL 'ITMSTAT' USING WS-ITMSTAT-REQUEST, WS-ITMSTAT-JOBID,
081400                           JOB-STATUS-REC, JOB-SUMMARY-REC.
081500 850-EXIT.
081600     EXIT.
081700*
081800 990-TABLE-OVERFLOW-ABEND.
081900     DISPLAY 'ITMUPLD - WORKING-STORAGE TABLE CAPACITY EXCEEDED'.
082000     DISPLAY 'ITMUPLD - INCREASE WS-MAX-EXTID-ROWS OR '
082100             'WS-MAX-ACCUM-ROWS AND RECOMPILE'.
082200     MOVE 16 TO RETURN-CODE.
082300     STOP RUN.
082400 990-EXIT.
082500     EXIT.
