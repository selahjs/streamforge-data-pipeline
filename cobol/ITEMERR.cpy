000100*****************************************************************
000200*    COPYLIB:  ITEMERR
000300*    ONE REJECTED-ROW LINE WRITTEN TO THE ITEM-UPLOAD ERROR
000400*    REPORT.  RAW FIELDS ARE CARRIED AS SUBMITTED (COMMAS
000500*    STRIPPED, NULL/ABSENT FIELDS RENDERED AS SPACES) SO THE
000600*    REPORT SHOWS EXACTLY WHAT WAS ON THE INPUT ROW.
000700*-----------------------------------------------------------------
000800*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL COPYLIB FOR ITEM LOAD
000900*-----------------------------------------------------------------
001000 01  ITEM-ERROR-REC.
001100     05  ER-RAW-EXTERNAL-ID      PIC X(20).
001200     05  ER-RAW-ITEM-NAME        PIC X(40).
001300     05  ER-RAW-QUANTITY         PIC X(10).
001400     05  ER-RAW-EXPIRY           PIC X(10).
001500     05  ER-ERROR-REASON         PIC X(40).
001600     05  FILLER                  PIC X(10).
