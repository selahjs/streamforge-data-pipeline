000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.  ITMSTAT.
000500 AUTHOR. R. S. KAPLAN.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 04/17/92.
000800 DATE-COMPILED.
000900 SECURITY. NON-CONFIDENTIAL.
001000*
001100*****************************************************************
001200*    ITMSTAT -- ITEM-UPLOAD JOB STATUS / SUMMARY BOOKKEEPING.
001300*    CALLED BY ITMUPLD (AND ELIGIBLE TO BE CALLED BY ANY FUTURE
001400*    STATUS-INQUIRY TRANSACTION) TO RECORD PROGRESS FOR A BATCH
001500*    RUN AND TO HAND BACK THE FINAL ROW/ERROR-CATEGORY SUMMARY.
001600*    KEEPS A SMALL WORKING-STORAGE TABLE OF ACTIVE JOBS -- THIS
001700*    IS NOT A FILE, IT DOES NOT SURVIVE THE RUN OF THE CALLING
001800*    PROGRAM.
001900*
002000*    REQUEST CODES (ST-REQUEST-CODE IN THE LINKAGE SECTION) --
002100*        'UPDT'   UPDATE THE NAMED JOB'S STATUS RECORD
002200*        'QRY '   RETURN THE NAMED JOB'S STATUS RECORD, OR STEP
002300*                 NOT_FOUND IF THE JOB ID IS NOT IN THE TABLE
002400*        'SSET'   STORE A CALLER-BUILT JOB-SUMMARY-REC FOR THE
002500*                 NAMED JOB (ITMUPLD CALLS THIS ONCE AT END OF
002600*                 RUN, BEFORE IT TURNS AROUND AND ASKS FOR SUMM)
002700*        'SUMM'   RETURN THE JOB-SUMMARY-REC FOR THE NAMED JOB
002800*-----------------------------------------------------------------
002900*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL PROGRAM
003000*    93/02/10  RSK  ITMUPLD-0003  ADDED SSET REQUEST -- SUMM WAS
003100*                   ALWAYS HANDING BACK AN EMPTY SUMMARY BECAUSE
003200*                   NOTHING EVER LOADED WS-JOB-SUMMARY
003300*    95/08/02  RSK  ITMUPLD-0006  ADDED QRY REQUEST, NOT_FOUND
003400*                   WHEN THE JOB ID IS UNKNOWN TO THE TABLE
003500*    98/11/03  RSK  ITMUPLD-0014  Y2K REWORK -- NO DATE FIELDS
003600*                   OF OUR OWN HERE, NOTHING TO WIDEN
003700*    01/06/22  TLW  ITMUPLD-0019  RAISED WS-JOB-TABLE FROM 5 TO
003800*                   10 ENTRIES -- OPERATIONS RAN TWO UPLOADS
003900*                   BACK TO BACK AND THE OLDER JOB FELL OFF
004000*    04/02/14  RSK  ITMUPLD-0023  SUMM REQUEST NO LONGER CLEARS
004100*                   THE TABLE SLOT -- A SECOND QRY AFTER SUMM
004200*                   WAS RETURNING NOT_FOUND
004300*-----------------------------------------------------------------
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-CONSTANTS.
005400     05  WS-MAX-JOBS             PIC 9(02) COMP  VALUE 10.
005500     05  WS-MAX-REASONS          PIC 9(02) COMP  VALUE 6.
005600     05  FILLER                  PIC X(04).
005700*
005800 01  WS-SUBSCRIPTS.
005900     05  WS-JOB-SUB              PIC 9(02) COMP  VALUE 0.
006000     05  WS-REASON-SUB           PIC 9(02) COMP  VALUE 0.
006100     05  FILLER                  PIC X(04).
006200*
006300 01  WS-SUBSCRIPTS-ALPHA REDEFINES WS-SUBSCRIPTS.
006400     05  WS-SUBSCRIPTS-DUMP      PIC X(08).
006500*
006600 01  WS-SWITCHES.
006700     05  WS-JOB-FOUND-SW         PIC X(01) VALUE 'N'.
006800         88  WS-JOB-FOUND               VALUE 'Y'.
006900     05  WS-SLOT-FOUND-SW        PIC X(01) VALUE 'N'.
007000         88  WS-FREE-SLOT-FOUND          VALUE 'Y'.
007100     05  FILLER                  PIC X(06).
007200*
007300 01  WS-SWITCHES-COMBINED REDEFINES WS-SWITCHES.
007400     05  WS-SWITCHES-DUMP        PIC X(08).
007500*
007600 01  WS-JOB-TABLE-CTL.
007700     05  WS-JOB-COUNT            PIC 9(02) COMP  VALUE 0.
007800     05  WS-JOB-TABLE OCCURS 10 TIMES INDEXED BY WS-JX.
007900         10  WS-JOB-IN-USE-SW    PIC X(01) VALUE 'N'.
008000             88  WS-JOB-IN-USE          VALUE 'Y'.
008100         10  WS-JOB-ENTRY.
008200             COPY JOBSTAT.
008300         10  WS-JOB-SUMMARY.
008400             COPY JOBSUM.
008500     05  FILLER                  PIC X(04).
008600*
008700 LINKAGE SECTION.
008800*
008900 01  ST-REQUEST-CODE             PIC X(04).
009000 01  ST-JOB-ID                   PIC X(08).
009100 01  ST-JOB-ID-NUMERIC REDEFINES ST-JOB-ID
009200                                 PIC 9(08).
009300 01  ST-STATUS-REC.
009400     COPY JOBSTAT.
009500 01  ST-SUMMARY-REC.
009600     COPY JOBSUM.
009700*
009800 PROCEDURE DIVISION USING ST-REQUEST-CODE, ST-JOB-ID,
009900                          ST-STATUS-REC, ST-SUMMARY-REC.
010000*
010100 000-MAIN-LOGIC.
010200     EVALUATE ST-REQUEST-CODE
010300         WHEN 'UPDT'
010400             PERFORM 100-UPDATE-JOB-STATUS THRU 100-EXIT
010500         WHEN 'QRY '
010600             PERFORM 200-QUERY-JOB-STATUS THRU 200-EXIT
010700         WHEN 'SSET'
010800             PERFORM 150-SET-JOB-SUMMARY THRU 150-EXIT
010900         WHEN 'SUMM'
011000             PERFORM 300-BUILD-JOB-SUMMARY THRU 300-EXIT
011100         WHEN OTHER
011200             MOVE 'UNKNOWN REQUEST CODE TO ITMSTAT'
011300                 TO JS-JOB-MESSAGE IN ST-STATUS-REC
011400     END-EVALUATE.
011500     GOBACK.
011600*
011700 100-UPDATE-JOB-STATUS.
011800     PERFORM 400-FIND-JOB-SLOT THRU 400-EXIT.
011900     IF NOT WS-JOB-FOUND
012000         PERFORM 410-ALLOCATE-JOB-SLOT THRU 410-EXIT
012100     END-IF.
012200     MOVE ST-STATUS-REC TO WS-JOB-ENTRY (WS-JX).
012300     MOVE ST-JOB-ID     TO JS-JOB-ID IN WS-JOB-ENTRY (WS-JX).
012400 100-EXIT.
012500     EXIT.
012600*
012700 150-SET-JOB-SUMMARY.
012800     PERFORM 400-FIND-JOB-SLOT THRU 400-EXIT.
012900     IF NOT WS-JOB-FOUND
013000         PERFORM 410-ALLOCATE-JOB-SLOT THRU 410-EXIT
013100     END-IF.
013200     MOVE ST-SUMMARY-REC TO WS-JOB-SUMMARY (WS-JX).
013300 150-EXIT.
013400     EXIT.
013500*
013600 200-QUERY-JOB-STATUS.
013700     PERFORM 400-FIND-JOB-SLOT THRU 400-EXIT.
013800     IF WS-JOB-FOUND
013900         MOVE WS-JOB-ENTRY (WS-JX) TO ST-STATUS-REC
014000     ELSE
014100         MOVE SPACES TO ST-STATUS-REC
014200         MOVE ST-JOB-ID TO JS-JOB-ID IN ST-STATUS-REC
014300         SET JS-STEP-NOT-FOUND IN ST-STATUS-REC TO TRUE
014400         MOVE 'JOB ID NOT ON FILE'
014500             TO JS-JOB-MESSAGE IN ST-STATUS-REC
014600     END-IF.
014700 200-EXIT.
014800     EXIT.
014900*
015000 300-BUILD-JOB-SUMMARY.
015100     PERFORM 400-FIND-JOB-SLOT THRU 400-EXIT.
015200     IF WS-JOB-FOUND
015300         MOVE WS-JOB-SUMMARY (WS-JX) TO ST-SUMMARY-REC
015400     ELSE
015500         MOVE ZEROES TO ST-SUMMARY-REC
015600     END-IF.
015700 300-EXIT.
015800     EXIT.
015900*
016000 400-FIND-JOB-SLOT.
016100     MOVE 'N' TO WS-JOB-FOUND-SW.
016200     SET WS-JX TO 1.
016300     SEARCH WS-JOB-TABLE
016400         AT END
016500             MOVE 'N' TO WS-JOB-FOUND-SW
016600         WHEN JS-JOB-ID (WS-JX) = ST-JOB-ID
016700                 AND WS-JOB-IN-USE (WS-JX)
016800             MOVE 'Y' TO WS-JOB-FOUND-SW
016900     END-SEARCH.
017000 400-EXIT.
017100     EXIT.
017200*
017300 410-ALLOCATE-JOB-SLOT.
017400     MOVE 'N' TO WS-SLOT-FOUND-SW.
017500     SET WS-JX TO 1.
017600     SEARCH WS-JOB-TABLE
017700         AT END
017800             CONTINUE
017900         WHEN NOT WS-JOB-IN-USE (WS-JX)
018000             MOVE 'Y' TO WS-SLOT-FOUND-SW
018100     END-SEARCH.
018200     IF NOT WS-FREE-SLOT-FOUND
018300         SET WS-JX TO 1
018400     END-IF.
018500     SET WS-JOB-IN-USE (WS-JX) TO TRUE.
018600     MOVE 'Y' TO WS-JOB-FOUND-SW.
018700 410-EXIT.
018800     EXIT.
