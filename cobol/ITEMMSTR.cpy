000100*****************************************************************
000200*    COPYLIB:  ITEMMSTR
000300*    ONE STORED ITEM MASTER RECORD.  WRITTEN APPEND-ONLY TO THE
000400*    ITEMS MASTER FILE -- ITEM-ID IS ASSIGNED AT INSERT TIME,
000500*    NEVER REUSED.  EXPIRY DATE IS CARRIED AS THREE NUMERIC
000600*    SUB-FIELDS, NOT ONE CONTINUOUS PIC -- COBOL HAS NO DATE TYPE.
000700*-----------------------------------------------------------------
000800*    92/04/17  RSK  ITMUPLD-0001  ORIGINAL COPYLIB FOR ITEM LOAD
000900*-----------------------------------------------------------------
001000 01  ITEM-MASTER-REC.
001100     05  IM-ITEM-ID              PIC 9(09).
001200     05  IM-EXTERNAL-ID          PIC X(20).
001300     05  IM-ITEM-NAME            PIC X(40).
001400     05  IM-QUANTITY             PIC 9(04).
001500     05  IM-EXPIRY-DATE.
001600         10  IM-EXPIRY-YEAR      PIC 9(04).
001700         10  IM-EXPIRY-MONTH     PIC 9(02).
001800         10  IM-EXPIRY-DAY       PIC 9(02).
001900     05  FILLER                  PIC X(09).
002000*
002100 01  ITEM-MASTER-DATE-R REDEFINES ITEM-MASTER-REC.
002200     05  FILLER                  PIC X(73).
002300     05  IM-EXPIRY-YYYYMMDD      PIC 9(08).
002400     05  FILLER                  PIC X(09).
